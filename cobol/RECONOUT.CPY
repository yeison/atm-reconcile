000100***********************************************************               
000200** RECONOUT.CPY                                          **               
000300** RECONCILIATION REPORT RECORD LAYOUT.  ONE OCCURRENCE  **               
000400** IS BUILT PER MATCH OR PER LEFTOVER CASH PURCHASE AND  **               
000500** WRITTEN TO RECONRPT BY RECN1000.                      **               
000600***********************************************************               
000700*  89/03/14  RH   ORIGINAL LAYOUT.                                        
000800*  91/07/02  RH   ADDED RC-PARENT-PRESENT-SW SO THE REPORT                
000900*                 WRITER DOES NOT HAVE TO TEST RC-PARENT-ID               
001000*                 FOR ZERO TO DECIDE WHETHER TO SHOW "null".              
001100*                 A ZERO WITHDRAWAL ID IS LEGAL DATA, ZERO                
001200*                 IS NOT THE SAME THING AS "NO PARENT".                   
001300*  03/05/20  MPO  CR-2116 ADDED TRAILING FILLER.                          
001400*                                                                         
001500 01  WS-RECONCILIATION-LINE.                                              
001600*        ID OF THE CASH PURCHASE THIS EVENT RECONCILES                    
001700     05  RC-CASH-ID                   PIC 9(09).                          
001800*        NAME/DESCRIPTION CARRIED FROM THE CASH PURCHASE                  
001900     05  RC-CASH-NAME                 PIC X(30).                          
002000*        SET TO "Y" WHEN AN ATM WITHDRAWAL FUNDED THIS                    
002100*        EVENT, "N" WHEN THE PURCHASE WENT UNMATCHED AND                  
002200*        THE REPORT LINE SHOWS THE LITERAL "null".                        
002300     05  RC-PARENT-PRESENT-SW         PIC X(01).                          
002400         88  RC-PARENT-IS-NULL               VALUE "N".                   
002500         88  RC-PARENT-IS-PRESENT            VALUE "Y".                   
002600     05  RC-PARENT-ID                 PIC 9(09).                          
002700*        AMOUNT SATISFIED IN THIS EVENT, ROUNDED TO THE                   
002800*        NEAREST WHOLE DOLLAR (HALF-ADJUST) FOR DISPLAY --                
002900*        SEE 615-ROUND-AMOUNT-TO-DOLLARS IN RECN1000.                     
003000     05  RC-AMOUNT-WHOLE-DOLLARS       PIC 9(09).                         
003100     05  FILLER                        PIC X(10).                 CR-2116 
