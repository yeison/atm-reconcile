000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID.     RECN1000.                                                
000400 AUTHOR.         R. HALVERSEN.                                            
000500 INSTALLATION.   GREAT LAKES TRUST CO - DATA PROCESSING.                  
000600 DATE-WRITTEN.   MARCH 14, 1989.                                          
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.              
000900*                                                                         
001000****************************************************************          
001100*  RECN1000 -- NIGHTLY ATM WITHDRAWAL / CASH PURCHASE                     
001200*  RECONCILIATION.  READS ONE TRANSACTION FILE (TRANIN),                  
001300*  MATCHES EACH CASH PURCHASE AGAINST THE ATM WITHDRAWAL(S)               
001400*  THAT FUNDED IT, AND WRITES ONE RECONCILIATION REPORT                   
001500*  (RECONOUT).  ONE EXECUTION HANDLES ONE INPUT FILE -- RUN               
001600*  THE STEP AGAIN, WITH TRANIN/RECONOUT RE-POINTED, FOR THE               
001700*  NEXT FILE.                                                             
001800****************************************************************          
001900*  CHANGE LOG                                                             
002000*  89/03/14  RH   ORIGINAL PROGRAM.  NIGHTLY ATM/CASH RECON               
002100*                 FOR THE BACK OFFICE.  REQUEST BO-0447.                  
002200*  90/01/22  RH   DP-0512 SORT KEY ORDER WAS TIEBREAKING ON               
002300*                 THE WRONG FIELD, SWAPPED DATE AND ID.                   
002400*  91/07/02  RH   DP-0803 ADDED SHADOW FIELDS SO BAD AMOUNT               
002500*                 OR DATE DATA DOES NOT ABEND THE SORT.                   
002600*  92/11/10  JLS  DP-0951 CASH PURCHASES WITH NO FUNDING                  
002700*                 WITHDRAWAL NOW REPORT WITH PARENT null,                 
002800*                 PER AUDIT REQUEST.                                      
002900*  94/05/03  JLS  DP-1042 DISCARDED WITHDRAWALS NO LONGER                 
003000*                 APPEAR ON THE REPORT, WAS CONFUSING THE                 
003100*                 RECON CLERKS.                                           
003200*  96/02/19  MPO  DP-1180 RAISED TABLE SIZE TO 3000 ENTRIES,              
003300*                 WEEKEND FILE VOLUME OUTGREW THE OLD 1000.               
003400*  98/11/09  TDK  Y2K DP-1123 CONFIRMED TR-DATE IS ALREADY                
003500*                 CCYYMMDD, NO CENTURY WINDOW LOGIC NEEDED.               
003600*  99/06/30  TDK  Y2K DP-1123 SIGNED OFF BY QA.                           
003700*  00/03/02  MPO  DP-1290 REPORT ROUNDING NOW MATCHES                     
003800*                 FINANCE'S HALF-UP CONVENTION.                           
003900*  01/09/17  MPO  DP-1355 ADDED A FIELD-COUNT CHECK, A SHORT              
004000*                 LINE WAS SLIPPING THROUGH AS VALID.                     
004100*  03/05/20  MPO  CR-2116 MOVED THE TRANSACTION LAYOUT INTO               
004200*                 COPYBOOK RECONTRN, ONE COPY FOR THE FILE,               
004300*                 THE SORT RECORD, AND THE TABLES.                        
004400*  04/08/11  SNW  CR-2201 ADDED THE VERBOSE UPSI SWITCH FOR               
004500*                 ERROR LOG DETAIL, PER OPERATIONS REQUEST.               
004600*  05/02/09  RH   DP-1401 SORTWORK'S COPY RECONTRN REPLACING WAS          
004700*                 ONLY REPLACING THE HYPHEN PREFIX, NOT EACH              
004800*                 WHOLE FIELD NAME, SO SW-ID/SW-DATE NEVER GOT            
004900*                 DECLARED AND THE SORT KEY WAS BLOWING UP.               
005000*                 SPELLED OUT ONE REPLACING PAIR PER FIELD AND            
005100*                 FIXED THE SORT KEY TO MATCH.                            
005200*  05/06/22  MPO  CR-2384 THE ID AND WHOLE-DOLLAR SHADOW FIELDS           
005300*                 COME OUT OF UNSTRING LEFT-JUSTIFIED AND SPACE           
005400*                 PADDED, SO ANY ID OR AMOUNT SHORTER THAN THE            
005500*                 FIELD WIDTH WAS FAILING THE NUMERIC TEST AND            
005600*                 GETTING REJECTED AS MALFORMED -- WHICH WAS              
005700*                 NEARLY EVERY TRANSACTION.  ADDED COUNT IN TO            
005800*                 THE UNSTRING VERBS AND A RIGHT-JUSTIFY/ZERO-            
005900*                 FILL STEP BEFORE THE NUMERIC TEST.  SAME FIX            
006000*                 APPLIED TO THE CENTS PORTION OF THE AMOUNT.             
006100*                                                                         
006200 ENVIRONMENT DIVISION.                                                    
006300*                                                                         
006400 CONFIGURATION SECTION.                                                   
006500*                                                                         
006600 SOURCE-COMPUTER.    IBM-370.                                             
006700 OBJECT-COMPUTER.    IBM-370.                                             
006800 SPECIAL-NAMES.                                                           
006900     CLASS UPPER-CASE-LETTER IS "A" THRU "Z"                              
007000     UPSI-0 ON  STATUS IS RECN-VERBOSE-SWITCH                     CR-2201 
007100            OFF STATUS IS RECN-QUIET-SWITCH.                              
007200*                                                                         
007300 INPUT-OUTPUT SECTION.                                                    
007400*                                                                         
007500 FILE-CONTROL.                                                            
007600*                                                                         
007700     SELECT TRANFILE  ASSIGN TO "TRANIN"                                  
007800                       ORGANIZATION IS LINE SEQUENTIAL                    
007900                       FILE STATUS IS TRANFILE-FILE-STATUS.               
008000     SELECT RECONRPT  ASSIGN TO "RECONOUT"                                
008100                       ORGANIZATION IS LINE SEQUENTIAL                    
008200                       FILE STATUS IS RECONRPT-FILE-STATUS.               
008300     SELECT SORTWORK  ASSIGN TO "SORTWK01".                               
008400*                                                                         
008500 DATA DIVISION.                                                           
008600*                                                                         
008700 FILE SECTION.                                                            
008800*                                                                         
008900 FD  TRANFILE                                                             
009000     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
009100         DEPENDING ON WS-LINE-LENGTH.                                     
009200 01  TRANSACTION-INPUT-LINE          PIC X(080).                          
009300*                                                                         
009400 FD  RECONRPT.                                                            
009500 01  RECONCILIATION-OUTPUT-LINE      PIC X(080).                          
009600*                                                                         
009700 SD  SORTWORK.                                                            
009800 01  SORT-WORK-RECORD.                                                    
009900*        SAME LAYOUT AS THE TRANSACTION TABLES BELOW --                   
010000*        COPY RECONTRN REPLACING EACH TR- FIELD WITH ITS SW-              
010100*        EQUIVALENT SO THE SORT RECORD, THE FILE RECORD, AND              
010200*        THE TABLE ENTRIES ALL COME FROM ONE MASTER LAYOUT.               
010300*        DP-1401 -- REPLACING PSEUDO-TEXT MATCHES A WHOLE WORD,           
010400*        NOT A HYPHEN PREFIX BURIED INSIDE A LONGER NAME, SO              
010500*        EVERY FIELD HAS TO BE SPELLED OUT AS ITS OWN PAIR.               
010600     COPY RECONTRN                                                        
010700         REPLACING ==WS-TRANSACTION-FIELDS== BY ==SORT-DETAIL==           
010800                   ==TR-ID-X==           BY ==SW-ID-X==                   
010900                   ==TR-ID==             BY ==SW-ID==                     
011000                   ==TR-TYPE-IS-ATM==    BY ==SW-TYPE-IS-ATM==            
011100                   ==TR-TYPE-IS-CASH==   BY ==SW-TYPE-IS-CASH==           
011200                   ==TR-TYPE==           BY ==SW-TYPE==                   
011300                   ==TR-NAME==           BY ==SW-NAME==                   
011400                   ==TR-AMOUNT-WHOLE-X== BY ==SW-AMOUNT-WHOLE-X==         
011500                   ==TR-AMOUNT-WHOLE==   BY ==SW-AMOUNT-WHOLE==           
011600                   ==TR-AMOUNT-FRAC-X==  BY ==SW-AMOUNT-FRAC-X==          
011700                   ==TR-AMOUNT-FRAC==    BY ==SW-AMOUNT-FRAC==            
011800                   ==TR-AMOUNT==         BY ==SW-AMOUNT==                 
011900                   ==TR-DATE-X==         BY ==SW-DATE-X==                 
012000                   ==TR-DATE==           BY ==SW-DATE==.                  
012100*                                                                         
012200 WORKING-STORAGE SECTION.                                                 
012300*                                                                         
012400 01  SWITCHES.                                                            
012500     05  TRAN-EOF-SWITCH              PIC X  VALUE "N".                   
012600         88  TRAN-EOF                        VALUE "Y".                   
012700     05  SORT-EOF-SWITCH              PIC X  VALUE "N".                   
012800         88  SORT-EOF                        VALUE "Y".                   
012900     05  FIRST-RECORD-SWITCH          PIC X  VALUE "Y".                   
013000         88  FIRST-RECORD                    VALUE "Y".                   
013100     05  FIELDS-VALID-SWITCH          PIC X  VALUE "Y".                   
013200         88  FIELDS-VALID                    VALUE "Y".                   
013300     05  TYPE-VALID-SWITCH            PIC X  VALUE "Y".                   
013400         88  TYPE-VALID                      VALUE "Y".                   
013500     05  FILLER                       PIC X(05).                          
013600*                                                                         
013700 01  FILE-STATUS-FIELDS.                                                  
013800     05  TRANFILE-FILE-STATUS         PIC XX.                             
013900         88  TRANFILE-SUCCESSFUL             VALUE "00".                  
014000     05  RECONRPT-FILE-STATUS         PIC XX.                             
014100         88  RECONRPT-SUCCESSFUL             VALUE "00".                  
014200     05  FILLER                       PIC X(06).                          
014300*                                                                         
014400 01  WS-RAW-TRANSACTION-LINE.                                             
014500     05  WS-RAW-LINE-TEXT             PIC X(080).                         
014600     05  FILLER                       PIC X(01).                          
014700*                                                                         
014800 01  WS-PARSE-WORK-AREAS.                                                 
014900     05  WS-AMOUNT-FIELD-TEXT         PIC X(12).                          
015000     05  FILLER                       PIC X(06).                          
015100*                                                                         
015200 01  COUNTERS-AND-INDEXES COMP.                                           
015300     05  WS-LINE-LENGTH                       PIC S9(04).                 
015400     05  WS-UNSTRING-POINTER                   PIC S9(04).                
015500     05  WS-UNSTRING-FIELD-COUNT                PIC S9(04).               
015600     05  AW-COUNT                              PIC S9(04).                
015700     05  CP-COUNT                              PIC S9(04).                
015800     05  AW-SUB                                PIC S9(04).                
015900     05  CP-SUB                                PIC S9(04).                
016000     05  WS-NAME-LENGTH                        PIC S9(04).                
016100     05  WS-TRIM-IDX                           PIC S9(04).                
016200     05  WS-EDIT-START                         PIC S9(04).                
016300     05  WS-EDIT-LEN                            PIC S9(04).               
016400     05  WS-ID-LEN                              PIC S9(04).               
016500     05  WS-PARENT-LEN                          PIC S9(04).               
016600     05  WS-AMOUNT-LEN                          PIC S9(04).               
016700     05  WS-ID-TOKEN-LEN                        PIC S9(04).               
016800     05  WS-WHOLE-TOKEN-LEN                     PIC S9(04).               
016900     05  WS-JUSTIFY-START                       PIC S9(04).               
017000     05  WS-RECORDS-READ-COUNT                 PIC S9(07).                
017100     05  WS-RECORDS-REJECTED-COUNT              PIC S9(07).               
017200     05  WS-RECORDS-WRITTEN-COUNT               PIC S9(07).               
017300     05  FILLER                       PIC X(04).                          
017400*                                                                         
017500 01  AW-TABLE-CONTROL.                                                    
017600*        ATM WITHDRAWAL STACK, ASCENDING DATE/ID ORDER --                 
017700*        AW-COUNT IS THE TOP OF THE STACK.                                
017800     05  AW-TABLE OCCURS 3000 TIMES.                              DP-1180 
017900         10  AW-ID                    PIC 9(09).                          
018000         10  AW-NAME                  PIC X(30).                          
018100         10  AW-DATE                  PIC 9(08).                          
018200         10  AW-AMOUNT                PIC S9(07)V99.                      
018300     05  FILLER                       PIC X(01).                          
018400*                                                                         
018500 01  CP-TABLE-CONTROL.                                                    
018600*        CASH PURCHASE STACK, ASCENDING DATE/ID ORDER --                  
018700*        CP-COUNT IS THE TOP OF THE STACK.                                
018800     05  CP-TABLE OCCURS 3000 TIMES.                              DP-1180 
018900         10  CP-ID                    PIC 9(09).                          
019000         10  CP-NAME                  PIC X(30).                          
019100         10  CP-DATE                  PIC 9(08).                          
019200         10  CP-AMOUNT                PIC S9(07)V99.                      
019300     05  FILLER                       PIC X(01).                          
019400*                                                                         
019500 01  WS-RECONCILED-AMOUNT-AREA.                                           
019600     05  WS-RECONCILED-AMOUNT         PIC S9(07)V99.                      
019700     05  FILLER                       PIC X(01).                          
019800*                                                                         
019900 01  WS-NUMBER-EDIT-AREAS.                                                
020000     05  WS-EDIT-NUMBER               PIC 9(09).                          
020100     05  WS-EDIT-TEXT                 PIC Z(8)9.                          
020200     05  FILLER                       PIC X(01).                          
020300*                                                                         
020400 01  WS-TEXT-HOLD-AREAS.                                                  
020500     05  WS-ID-TEXT                   PIC X(09).                          
020600     05  WS-PARENT-TEXT               PIC X(09).                          
020700     05  WS-AMOUNT-TEXT               PIC X(09).                          
020800     05  FILLER                       PIC X(03).                          
020900*                                                                         
021000*        CR-2384 -- SCRATCH AREA FOR RIGHT-JUSTIFYING THE ID AND          
021100*        WHOLE-DOLLAR SHADOW FIELDS BEFORE THE NUMERIC TEST.              
021200 01  WS-JUSTIFY-WORK-AREA.                                                
021300     05  WS-JUSTIFY-HOLD              PIC X(09).                          
021400     05  FILLER                       PIC X(01).                          
021500*                                                                         
021600*        WORKING COPY USED WHILE EDITING A TRANSACTION LINE,              
021700*        AND AGAIN TO HOLD EACH RECORD RETURNED FROM THE                  
021800*        SORT (SEE 210-RETURN-SORTED-TRANSACTION).                        
021900     COPY RECONTRN.                                                       
022000*                                                                         
022100*        ONE RECONCILIATION REPORT LINE.                                  
022200     COPY RECONOUT.                                                       
022300*                                                                         
022400 PROCEDURE DIVISION.                                                      
022500*                                                                         
022600 000-RECONCILE-TRANSACTIONS.                                              
022700*                                                                         
022800     OPEN INPUT  TRANFILE.                                                
022900     OPEN OUTPUT RECONRPT.                                                
023000     IF NOT TRANFILE-SUCCESSFUL                                           
023100         DISPLAY "RECN1000 - CANNOT OPEN TRANFILE, STATUS "               
023200             TRANFILE-FILE-STATUS                                         
023300     ELSE                                                                 
023400         PERFORM 600-WRITE-REPORT-HEADER                                  
023500         SORT SORTWORK                                                    
023600             ON ASCENDING KEY SW-DATE SW-ID                               
023700             INPUT PROCEDURE IS 100-EDIT-INPUT-TRANSACTIONS               
023800             OUTPUT PROCEDURE IS 200-BUILD-RECONCILE-TABLES               
023900         PERFORM 300-RECONCILE-STACKS                                     
024000         DISPLAY "RECN1000 - READ "     WS-RECORDS-READ-COUNT             
024100         DISPLAY "RECN1000 - REJECTED " WS-RECORDS-REJECTED-COUNT         
024200         DISPLAY "RECN1000 - WRITTEN "  WS-RECORDS-WRITTEN-COUNT.         
024300     CLOSE TRANFILE                                                       
024400           RECONRPT.                                                      
024500     STOP RUN.                                                            
024600*                                                                         
024700*****************************************************************         
024800*  SORT INPUT PROCEDURE -- READ TRANIN, DROP THE HEADER LINE,   *         
024900*  EDIT EACH REMAINING LINE, AND RELEASE THE GOOD ONES.         *         
025000*****************************************************************         
025100 100-EDIT-INPUT-TRANSACTIONS.                                             
025200*                                                                         
025300     PERFORM 110-READ-AND-EDIT-TRANSACTION                                
025400         UNTIL TRAN-EOF.                                                  
025500*                                                                         
025600 110-READ-AND-EDIT-TRANSACTION.                                           
025700*                                                                         
025800     PERFORM 115-READ-TRANSACTION-LINE.                                   
025900     IF NOT TRAN-EOF                                                      
026000         IF FIRST-RECORD                                                  
026100             MOVE "N" TO FIRST-RECORD-SWITCH                              
026200         ELSE                                                             
026300             PERFORM 120-EDIT-ONE-TRANSACTION.                            
026400*                                                                         
026500 115-READ-TRANSACTION-LINE.                                               
026600*                                                                         
026700     MOVE SPACE TO WS-RAW-TRANSACTION-LINE.                               
026800     READ TRANFILE INTO WS-RAW-TRANSACTION-LINE                           
026900         AT END                                                           
027000             MOVE "Y" TO TRAN-EOF-SWITCH.                                 
027100*                                                                         
027200 120-EDIT-ONE-TRANSACTION.                                                
027300*                                                                         
027400     ADD 1 TO WS-RECORDS-READ-COUNT.                                      
027500     MOVE "Y" TO FIELDS-VALID-SWITCH.                                     
027600     MOVE "Y" TO TYPE-VALID-SWITCH.                                       
027700     MOVE SPACE TO TR-ID-X TR-TYPE TR-NAME                                
027800                   WS-AMOUNT-FIELD-TEXT TR-DATE-X.                        
027900     MOVE 1     TO WS-UNSTRING-POINTER.                                   
028000     MOVE ZERO  TO WS-UNSTRING-FIELD-COUNT.                               
028100     MOVE ZERO  TO WS-ID-TOKEN-LEN.                                       
028200     UNSTRING WS-RAW-LINE-TEXT (1:WS-LINE-LENGTH)                         
028300         DELIMITED BY ","                                                 
028400         INTO TR-ID-X  COUNT IN WS-ID-TOKEN-LEN,                          
028500              TR-TYPE, TR-NAME,                                           
028600              WS-AMOUNT-FIELD-TEXT, TR-DATE-X                             
028700         WITH POINTER WS-UNSTRING-POINTER                                 
028800         TALLYING IN WS-UNSTRING-FIELD-COUNT.                             
028900     IF WS-UNSTRING-FIELD-COUNT NOT = 5                           DP-1355 
029000         MOVE "N" TO FIELDS-VALID-SWITCH.                                 
029100     IF WS-UNSTRING-POINTER <= WS-LINE-LENGTH                             
029200         MOVE "N" TO FIELDS-VALID-SWITCH.                                 
029300     PERFORM 125-RIGHT-JUSTIFY-ID-FIELD.                                  
029400     PERFORM 130-VALIDATE-TRANSACTION-TYPE.                               
029500     PERFORM 140-VALIDATE-NUMERIC-FIELDS.                                 
029600     IF FIELDS-VALID AND TYPE-VALID                                       
029700         PERFORM 150-BUILD-TRAN-AMOUNT                                    
029800         RELEASE SORT-DETAIL FROM WS-TRANSACTION-FIELDS                   
029900     ELSE                                                                 
030000         PERFORM 190-DISPLAY-EDIT-ERROR                                   
030100         ADD 1 TO WS-RECORDS-REJECTED-COUNT.                              
030200*                                                                         
030300 125-RIGHT-JUSTIFY-ID-FIELD.                                              
030400*        CR-2384 -- UNSTRING LEFT-JUSTIFIES A SHORT TOKEN AND             
030500*        PADS IT WITH SPACES (AN ID OF "123" COMES OUT                    
030600*        "123      "), SO TR-ID-X FAILS THE NUMERIC TEST IN               
030700*        140 UNLESS THE ID HAPPENS TO FILL ALL 9 DIGITS.                  
030800*        SHIFT THE DIGITS RIGHT AND ZERO-FILL BEFORE THAT TEST            
030900*        RUNS, USING THE TOKEN LENGTH THE UNSTRING ABOVE                  
031000*        COLLECTED WITH COUNT IN.                                         
031100     IF WS-ID-TOKEN-LEN > ZERO AND WS-ID-TOKEN-LEN < 9                    
031200         MOVE TR-ID-X (1:WS-ID-TOKEN-LEN) TO WS-JUSTIFY-HOLD              
031300         MOVE ZERO TO TR-ID-X                                             
031400         COMPUTE WS-JUSTIFY-START = 10 - WS-ID-TOKEN-LEN                  
031500         MOVE WS-JUSTIFY-HOLD (1:WS-ID-TOKEN-LEN)                         
031600             TO TR-ID-X (WS-JUSTIFY-START:WS-ID-TOKEN-LEN).               
031700*                                                                         
031800 130-VALIDATE-TRANSACTION-TYPE.                                           
031900*                                                                         
032000     IF TR-TYPE (1:3) IS NOT UPPER-CASE-LETTER                            
032100         MOVE "N" TO TYPE-VALID-SWITCH                                    
032200     ELSE                                                                 
032300         IF (NOT TR-TYPE-IS-ATM) AND (NOT TR-TYPE-IS-CASH)                
032400             MOVE "N" TO TYPE-VALID-SWITCH.                               
032500*                                                                         
032600 140-VALIDATE-NUMERIC-FIELDS.                                             
032700*                                                                         
032800     IF TR-ID-X IS NOT NUMERIC                                            
032900         MOVE "N" TO FIELDS-VALID-SWITCH.                                 
033000     IF TR-DATE-X IS NOT NUMERIC                                          
033100         MOVE "N" TO FIELDS-VALID-SWITCH.                                 
033200     IF WS-AMOUNT-FIELD-TEXT = SPACE                                      
033300         MOVE "N" TO FIELDS-VALID-SWITCH                                  
033400     ELSE                                                                 
033500         PERFORM 145-SPLIT-AMOUNT-FIELD.                                  
033600*                                                                         
033700 145-SPLIT-AMOUNT-FIELD.                                                  
033800*                                                                         
033900     MOVE SPACE TO TR-AMOUNT-WHOLE-X TR-AMOUNT-FRAC-X.                    
034000     MOVE ZERO  TO WS-WHOLE-TOKEN-LEN.                                    
034100     UNSTRING WS-AMOUNT-FIELD-TEXT DELIMITED BY "."                       
034200         INTO TR-AMOUNT-WHOLE-X COUNT IN WS-WHOLE-TOKEN-LEN,              
034300              TR-AMOUNT-FRAC-X.                                           
034400     PERFORM 146-RIGHT-JUSTIFY-WHOLE-AMOUNT.                              
034500     IF TR-AMOUNT-WHOLE-X IS NOT NUMERIC                                  
034600         MOVE "N" TO FIELDS-VALID-SWITCH.                                 
034700     IF TR-AMOUNT-FRAC-X = SPACE                                          
034800         MOVE "00" TO TR-AMOUNT-FRAC-X                                    
034900     ELSE                                                                 
035000*        CR-2384 -- SAME LEFT-JUSTIFIED-AND-SPACE-PADDED                  
035100*        PROBLEM AS THE WHOLE-DOLLAR FIELD, BUT HERE A SHORT              
035200*        TOKEN MEANS TRAILING, NOT LEADING, ZEROS -- "5" CENTS            
035300*        AFTER A DECIMAL POINT IS 50 CENTS, NOT 05.                       
035400         INSPECT TR-AMOUNT-FRAC-X REPLACING TRAILING SPACE BY ZERO        
035500         IF TR-AMOUNT-FRAC-X IS NOT NUMERIC                               
035600             MOVE "N" TO FIELDS-VALID-SWITCH.                             
035700*                                                                         
035800 146-RIGHT-JUSTIFY-WHOLE-AMOUNT.                                          
035900*        CR-2384 -- SHIFT THE WHOLE-DOLLAR DIGITS RIGHT AND               
036000*        ZERO-FILL, SAME REASON AND SAME TECHNIQUE AS                     
036100*        125-RIGHT-JUSTIFY-ID-FIELD ABOVE.                                
036200     IF WS-WHOLE-TOKEN-LEN > ZERO AND WS-WHOLE-TOKEN-LEN < 7              
036300         MOVE TR-AMOUNT-WHOLE-X (1:WS-WHOLE-TOKEN-LEN)                    
036400             TO WS-JUSTIFY-HOLD                                           
036500         MOVE ZERO TO TR-AMOUNT-WHOLE-X                                   
036600         COMPUTE WS-JUSTIFY-START = 8 - WS-WHOLE-TOKEN-LEN                
036700         MOVE WS-JUSTIFY-HOLD (1:WS-WHOLE-TOKEN-LEN)                      
036800             TO TR-AMOUNT-WHOLE-X (WS-JUSTIFY-START:                      
036900                WS-WHOLE-TOKEN-LEN).                                      
037000*                                                                         
037100 150-BUILD-TRAN-AMOUNT.                                                   
037200*                                                                         
037300     COMPUTE TR-AMOUNT =                                                  
037400         TR-AMOUNT-WHOLE + (TR-AMOUNT-FRAC / 100).                        
037500*                                                                         
037600 190-DISPLAY-EDIT-ERROR.                                                  
037700*                                                                         
037800     IF RECN-VERBOSE-SWITCH                                               
037900         DISPLAY "RECN1000 - MALFORMED TRANSACTION SKIPPED - "            
038000             WS-RAW-LINE-TEXT (1:WS-LINE-LENGTH)                          
038100     ELSE                                                                 
038200         DISPLAY                                                          
038300             "RECN1000 - MALFORMED TRANSACTION SKIPPED AT LINE "          
038400             WS-RECORDS-READ-COUNT.                                       
038500*                                                                         
038600*****************************************************************         
038700*  SORT OUTPUT PROCEDURE -- READ THE SORTED RECORDS BACK AND    *         
038800*  SPLIT THEM INTO THE ATM-WITHDRAWAL AND CASH-PURCHASE         *         
038900*  TABLES, EACH STILL IN ASCENDING DATE/ID ORDER.               *         
039000*****************************************************************         
039100 200-BUILD-RECONCILE-TABLES.                                              
039200*                                                                         
039300     MOVE ZERO TO AW-COUNT CP-COUNT.                                      
039400     PERFORM 210-RETURN-SORTED-TRANSACTION                                
039500         UNTIL SORT-EOF.                                                  
039600*                                                                         
039700 210-RETURN-SORTED-TRANSACTION.                                           
039800*                                                                         
039900     RETURN SORTWORK INTO WS-TRANSACTION-FIELDS                           
040000         AT END                                                           
040100             MOVE "Y" TO SORT-EOF-SWITCH.                                 
040200     IF NOT SORT-EOF                                                      
040300         PERFORM 220-APPEND-TO-TYPE-TABLE.                                
040400*                                                                         
040500 220-APPEND-TO-TYPE-TABLE.                                                
040600*                                                                         
040700     IF TR-TYPE-IS-ATM                                                    
040800         PERFORM 230-APPEND-WITHDRAWAL                                    
040900     ELSE                                                                 
041000         PERFORM 240-APPEND-PURCHASE.                                     
041100*                                                                         
041200 230-APPEND-WITHDRAWAL.                                                   
041300*                                                                         
041400     IF AW-COUNT = 3000                                                   
041500         DISPLAY                                                          
041600             "RECN1000 - ATM TABLE FULL, WITHDRAWAL DROPPED - "           
041700             TR-ID                                                        
041800     ELSE                                                                 
041900         ADD 1 TO AW-COUNT                                                
042000         MOVE TR-ID     TO AW-ID (AW-COUNT)                               
042100         MOVE TR-NAME   TO AW-NAME (AW-COUNT)                             
042200         MOVE TR-DATE   TO AW-DATE (AW-COUNT)                             
042300         MOVE TR-AMOUNT TO AW-AMOUNT (AW-COUNT).                          
042400*                                                                         
042500 240-APPEND-PURCHASE.                                                     
042600*                                                                         
042700     IF CP-COUNT = 3000                                                   
042800         DISPLAY                                                          
042900             "RECN1000 - CASH TABLE FULL, PURCHASE DROPPED - "            
043000             TR-ID                                                        
043100     ELSE                                                                 
043200         ADD 1 TO CP-COUNT                                                
043300         MOVE TR-ID     TO CP-ID (CP-COUNT)                               
043400         MOVE TR-NAME   TO CP-NAME (CP-COUNT)                             
043500         MOVE TR-DATE   TO CP-DATE (CP-COUNT)                             
043600         MOVE TR-AMOUNT TO CP-AMOUNT (CP-COUNT).                          
043700*                                                                         
043800*****************************************************************         
043900*  RECONCILIATION -- WALK BOTH STACKS FROM THE TOP (HIGHEST     *         
044000*  SUBSCRIPT = NEWEST) DOWN, MATCHING CASH PURCHASES TO ATM     *         
044100*  WITHDRAWALS NO NEWER THAN THEY ARE.  ONCE THE WITHDRAWAL     *         
044200*  STACK IS EXHAUSTED, WHATEVER PURCHASES REMAIN GO OUT WITH    *         
044300*  PARENT null.                                                 *         
044400*****************************************************************         
044500 300-RECONCILE-STACKS.                                                    
044600*                                                                         
044700     MOVE AW-COUNT TO AW-SUB.                                             
044800     MOVE CP-COUNT TO CP-SUB.                                             
044900     PERFORM 310-MATCH-TOP-OF-STACKS                                      
045000         UNTIL AW-SUB = ZERO OR CP-SUB = ZERO.                            
045100     PERFORM 340-FLUSH-REMAINING-PURCHASES                                
045200         UNTIL CP-SUB = ZERO.                                             
045300*                                                                         
045400 310-MATCH-TOP-OF-STACKS.                                                 
045500*                                                                         
045600     IF   CP-DATE (CP-SUB) > AW-DATE (AW-SUB)                             
045700       OR (CP-DATE (CP-SUB) = AW-DATE (AW-SUB)                            
045800           AND CP-ID (CP-SUB) > AW-ID (AW-SUB))                           
045900         PERFORM 320-APPLY-RECONCILIATION                                 
046000     ELSE                                                                 
046100         PERFORM 330-DISCARD-STALE-WITHDRAWAL.                            
046200*                                                                         
046300 320-APPLY-RECONCILIATION.                                                
046400*                                                                         
046500     IF CP-AMOUNT (CP-SUB) <= AW-AMOUNT (AW-SUB)                          
046600         MOVE CP-AMOUNT (CP-SUB) TO WS-RECONCILED-AMOUNT                  
046700         SUBTRACT CP-AMOUNT (CP-SUB) FROM AW-AMOUNT (AW-SUB)              
046800         MOVE ZERO TO CP-AMOUNT (CP-SUB)                                  
046900     ELSE                                                                 
047000         MOVE AW-AMOUNT (AW-SUB) TO WS-RECONCILED-AMOUNT                  
047100         SUBTRACT AW-AMOUNT (AW-SUB) FROM CP-AMOUNT (CP-SUB)              
047200         MOVE ZERO TO AW-AMOUNT (AW-SUB).                                 
047300     MOVE CP-ID (CP-SUB)     TO RC-CASH-ID.                               
047400     MOVE CP-NAME (CP-SUB)   TO RC-CASH-NAME.                             
047500     MOVE "Y"                TO RC-PARENT-PRESENT-SW.                     
047600     MOVE AW-ID (AW-SUB)     TO RC-PARENT-ID.                             
047700     PERFORM 615-ROUND-AMOUNT-TO-DOLLARS.                                 
047800     PERFORM 610-BUILD-RECONCILE-LINE.                                    
047900     IF CP-AMOUNT (CP-SUB) = ZERO                                         
048000         SUBTRACT 1 FROM CP-SUB.                                          
048100     IF AW-AMOUNT (AW-SUB) = ZERO                                         
048200         SUBTRACT 1 FROM AW-SUB.                                          
048300*                                                                         
048400 330-DISCARD-STALE-WITHDRAWAL.                                            
048500*                                                                         
048600     SUBTRACT 1 FROM AW-SUB.                                              
048700*                                                                         
048800 340-FLUSH-REMAINING-PURCHASES.                                           
048900*                                                                         
049000     MOVE CP-AMOUNT (CP-SUB) TO WS-RECONCILED-AMOUNT.                     
049100     MOVE CP-ID (CP-SUB)     TO RC-CASH-ID.                               
049200     MOVE CP-NAME (CP-SUB)   TO RC-CASH-NAME.                             
049300     MOVE "N"                TO RC-PARENT-PRESENT-SW.                     
049400     MOVE ZERO               TO RC-PARENT-ID.                             
049500     PERFORM 615-ROUND-AMOUNT-TO-DOLLARS.                                 
049600     PERFORM 610-BUILD-RECONCILE-LINE.                                    
049700     SUBTRACT 1 FROM CP-SUB.                                              
049800*                                                                         
049900 615-ROUND-AMOUNT-TO-DOLLARS.                                             
050000*                                                                         
050100*        HALF-ADJUST TO THE NEAREST WHOLE DOLLAR.  RECONCILED             
050200*        AMOUNTS ARE NEVER NEGATIVE SO HALF-UP AND HALF-AWAY-             
050300*        FROM-ZERO ARE THE SAME THING HERE.                               
050400     COMPUTE RC-AMOUNT-WHOLE-DOLLARS =                            DP-1290 
050500         WS-RECONCILED-AMOUNT + 0.50.                                     
050600*                                                                         
050700*****************************************************************         
050800*  REPORT WRITER                                                *         
050900*****************************************************************         
051000 600-WRITE-REPORT-HEADER.                                                 
051100*                                                                         
051200     MOVE "id, name, parent, amount"                                      
051300         TO RECONCILIATION-OUTPUT-LINE.                                   
051400     PERFORM 620-WRITE-RECONCILE-LINE.                                    
051500*                                                                         
051600 610-BUILD-RECONCILE-LINE.                                                
051700*                                                                         
051800     PERFORM 900-RIGHT-TRIM-NAME.                                         
051900     MOVE RC-CASH-ID TO WS-EDIT-NUMBER.                                   
052000     PERFORM 910-LEFT-TRIM-NUMBER.                                        
052100     MOVE WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN) TO WS-ID-TEXT.         
052200     MOVE WS-EDIT-LEN TO WS-ID-LEN.                                       
052300     IF RC-PARENT-IS-PRESENT                                              
052400         MOVE RC-PARENT-ID TO WS-EDIT-NUMBER                              
052500         PERFORM 910-LEFT-TRIM-NUMBER                                     
052600         MOVE WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                    
052700             TO WS-PARENT-TEXT                                            
052800         MOVE WS-EDIT-LEN TO WS-PARENT-LEN                                
052900     ELSE                                                                 
053000         MOVE "null" TO WS-PARENT-TEXT                                    
053100         MOVE 4      TO WS-PARENT-LEN.                                    
053200     MOVE RC-AMOUNT-WHOLE-DOLLARS TO WS-EDIT-NUMBER.                      
053300     PERFORM 910-LEFT-TRIM-NUMBER.                                        
053400     MOVE WS-EDIT-TEXT (WS-EDIT-START:WS-EDIT-LEN)                        
053500         TO WS-AMOUNT-TEXT.                                               
053600     MOVE WS-EDIT-LEN TO WS-AMOUNT-LEN.                                   
053700     MOVE SPACE TO RECONCILIATION-OUTPUT-LINE.                            
053800     STRING WS-ID-TEXT (1:WS-ID-LEN)          DELIMITED BY SIZE           
053900            ","                               DELIMITED BY SIZE           
054000            RC-CASH-NAME (1:WS-NAME-LENGTH)   DELIMITED BY SIZE           
054100            ","                               DELIMITED BY SIZE           
054200            WS-PARENT-TEXT (1:WS-PARENT-LEN)  DELIMITED BY SIZE           
054300            ","                               DELIMITED BY SIZE           
054400            WS-AMOUNT-TEXT (1:WS-AMOUNT-LEN)  DELIMITED BY SIZE           
054500         INTO RECONCILIATION-OUTPUT-LINE.                                 
054600     PERFORM 620-WRITE-RECONCILE-LINE.                                    
054700*                                                                         
054800 620-WRITE-RECONCILE-LINE.                                                
054900*                                                                         
055000     WRITE RECONCILIATION-OUTPUT-LINE.                                    
055100     IF NOT RECONRPT-SUCCESSFUL                                           
055200         DISPLAY "RECN1000 - WRITE ERROR ON RECONRPT, STATUS "            
055300             RECONRPT-FILE-STATUS                                         
055400         MOVE ZERO TO AW-SUB CP-SUB                                       
055500     ELSE                                                                 
055600         ADD 1 TO WS-RECORDS-WRITTEN-COUNT.                               
055700*                                                                         
055800*****************************************************************         
055900*  GENERAL-PURPOSE TRIM ROUTINES                                *         
056000*****************************************************************         
056100 900-RIGHT-TRIM-NAME.                                                     
056200*                                                                         
056300     MOVE 30 TO WS-TRIM-IDX.                                              
056400     PERFORM 905-BACK-UP-OVER-TRAILING-SPACE                              
056500         UNTIL WS-TRIM-IDX = ZERO                                         
056600            OR RC-CASH-NAME (WS-TRIM-IDX:1) NOT = SPACE.                  
056700     MOVE WS-TRIM-IDX TO WS-NAME-LENGTH.                                  
056800*                                                                         
056900 905-BACK-UP-OVER-TRAILING-SPACE.                                         
057000*                                                                         
057100     SUBTRACT 1 FROM WS-TRIM-IDX.                                         
057200*                                                                         
057300 910-LEFT-TRIM-NUMBER.                                                    
057400*                                                                         
057500     MOVE WS-EDIT-NUMBER TO WS-EDIT-TEXT.                                 
057600     MOVE 1 TO WS-EDIT-START.                                             
057700     PERFORM 915-SKIP-LEADING-SPACE                                       
057800         UNTIL WS-EDIT-START > 9                                          
057900            OR WS-EDIT-TEXT (WS-EDIT-START:1) NOT = SPACE.                
058000     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-START.                            
058100*                                                                         
058200 915-SKIP-LEADING-SPACE.                                                  
058300*                                                                         
058400     ADD 1 TO WS-EDIT-START.                                              
