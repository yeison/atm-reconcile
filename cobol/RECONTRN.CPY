000100***********************************************************               
000200** RECONTRN.CPY                                          **               
000300** ATM WITHDRAWAL / CASH PURCHASE TRANSACTION RECORD     **               
000400** LAYOUT.  USED IN TRANFILE, IN THE SORTWORK RECORD,    **               
000500** AND AS THE TABLE-ENTRY LAYOUT FOR THE ATM-WITHDRAWAL  **               
000600** AND CASH-PURCHASE TABLES IN RECN1000.                 **               
000700***********************************************************               
000800*  89/03/14  RH   ORIGINAL LAYOUT FOR RECONCILIATION JOB.                 
000900*  91/07/02  RH   ADDED TR-DATE-X SHADOW FIELD SO THE EDIT                
001000*                 STEP CAN TEST THE DATE FOR NUMERIC BEFORE               
001100*                 THE REDEFINE IS TRUSTED.  SAME PROBLEM WE               
001200*                 HAD ON THE RECEIPT-QUANTITY FIELD IN                    
001300*                 SRT1000.                                                
001400*  98/11/09  TDK  Y2K -- TR-DATE IS ALREADY CCYYMMDD, NO                  
001500*                 CHANGE NEEDED HERE.  VERIFIED PER DP-1123.              
001600*  03/05/20  MPO  CR-2116 ADDED TRAILING FILLER TO PAD THE                
001700*                 GROUP TO THE OLD FIXED-BLOCK LOAD RECORD                
001800*                 LENGTH.                                                 
001900*                                                                         
002000 01  WS-TRANSACTION-FIELDS.                                               
002100*        TRANSACTION ID, SHADOWED FOR NUMERIC EDIT                        
002200     05  TR-ID-X                      PIC X(09).                          
002300     05  TR-ID  REDEFINES TR-ID-X     PIC 9(09).                          
002400*        DISCRIMINATOR -- "ATM " OR "CASH", ANYTHING ELSE                 
002500*        IS A MALFORMED-INPUT CONDITION (SEE 130-VALIDATE-                
002600*        TRANSACTION-TYPE IN RECN1000).                                   
002700     05  TR-TYPE                      PIC X(04).                          
002800         88  TR-TYPE-IS-ATM                  VALUE "ATM ".                
002900         88  TR-TYPE-IS-CASH                  VALUE "CASH".               
003000     05  TR-NAME                      PIC X(30).                          
003100*        DOLLAR AMOUNT, SPLIT ON THE DECIMAL POINT WHEN                   
003200*        THE LINE IS PARSED.  SHADOWED SO WE CAN TEST                     
003300*        NUMERIC BEFORE TRUSTING THE REDEFINE, SAME AS                    
003400*        TR-ID ABOVE.                                                     
003500     05  TR-AMOUNT-WHOLE-X             PIC X(07).                         
003600     05  TR-AMOUNT-WHOLE REDEFINES TR-AMOUNT-WHOLE-X                      
003700                                       PIC 9(07).                         
003800     05  TR-AMOUNT-FRAC-X              PIC X(02).                         
003900     05  TR-AMOUNT-FRAC REDEFINES TR-AMOUNT-FRAC-X                        
004000                                       PIC 9(02).                         
004100*        COMBINED SIGNED AMOUNT, BUILT BY 150-BUILD-TRAN-                 
004200*        AMOUNT FROM THE TWO SHADOWED FIELDS ABOVE.  THE                  
004300*        REMAINING BALANCE IS MUTATED IN PLACE ONCE THE                   
004400*        RECORD IS SITTING IN A TABLE.                                    
004500     05  TR-AMOUNT                     PIC S9(07)V99.                     
004600*        TRANSACTION DATE, CCYYMMDD, SHADOWED FOR NUMERIC                 
004700*        EDIT.                                                            
004800     05  TR-DATE-X                     PIC X(08).                         
004900     05  TR-DATE  REDEFINES TR-DATE-X  PIC 9(08).                         
005000     05  FILLER                        PIC X(05).                 CR-2116 
